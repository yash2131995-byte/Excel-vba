000100*ITR2000  Working Storage - Error Messages.
000200*            Aborting-run message texts for the Validation
000300*            business rules, ACAS SY0nn message-block style.
000400*
000500* 04/08/26 vbc - Created for ITR-2 figure-prep run.
000600*
000700     01  Itr-Error-Messages.
000800         05  Itr001    pic x(48)
000900             value "ITR001 No usable data rows found on file -".
001000         05  Itr002    pic x(48)
001100             value "ITR002 Non-numeric amount on field -".
001200         05  Itr003    pic x(38)
001300             value "ITR003 Aborting run - see message(s)".
001400*
001500     05  filler                  pic x(01).
001600     01  Itr-Msg-Insert-Area.
001700         05  Itr-Msg-File-Name          pic x(20)   value spaces.
001800         05  Itr-Msg-Field-Name         pic x(40)   value spaces.
001900         05  filler                     pic x(01).
