000100*ITR2000  Working Storage - Reader Accumulators And Detail
000200*            Tables.
000300*         Carries the running totals and the bounded keyed
000400*         tables built by the four readers, plus the detail
000500*         row lists later echoed by Ag000-Summary-Writer.
000600*
000700* File size  n/a - working storage, not a data set.
000800*
000900* 04/08/26 vbc - Created for ITR-2 figure-prep run.
001000* 06/08/26 vbc - Split deduction / extras / detail tables out
001100*                to bounded Occurs 50 keyed blocks, ACAS style,
001200*                after Ded-Sys-Data-Blocks in wspyded.
001300* 09/08/26 vbc - Widened Wsa-Cg-Detail-Max to 200, one broker
001400*                statement was running off the end in testing.
001500* 10/08/26 vbc - Dropped Wsa-Rows-Read and Wsa-Original-Key -
001600*                both left over from an earlier draft of Ab010
001700*                and never read anywhere.  RQ4681.
001800*
001900*----------------------------------------------------------
002000*  Form 16  -  mapped accumulators (Field Map targets).
002100*----------------------------------------------------------
002200     01  Wsa-Form16-Totals.
002300         05  Wsa-F16-Gross-Salary    pic s9(11)v99 comp-3
002400                                      value zero.
002500         05  Wsa-F16-Exempt-Allow    pic s9(11)v99 comp-3
002600                                      value zero.
002700         05  Wsa-F16-Std-Deduction   pic s9(11)v99 comp-3
002800                                      value zero.
002900         05  Wsa-F16-Prof-Tax        pic s9(11)v99 comp-3
003000                                      value zero.
003100         05  Wsa-F16-Other-Inc-Decl  pic s9(11)v99 comp-3
003200                                      value zero.
003300         05  Wsa-F16-Tds             pic s9(11)v99 comp-3
003400                                      value zero.
003500         05  Wsa-F16-Salary-Income   pic s9(11)v99 comp-3
003600                                      value zero.
003700*                                        Derived - Af000 leaves
003800*                                        it here as it is a
003900*                                        Form16-only figure.
004000*
004100*----------------------------------------------------------
004200*  Form 16  -  Chapter VI-A deduction sections, keyed table.
004300*  Form 16  -  Extras (reported only), keyed table.
004400*  Bounded at 50 entries - no Form 16 seen to date carries
004500*  anywhere near that many deduction sections or extras rows.
004600*----------------------------------------------------------
004700     05  filler                  pic x(01).
004800     01  Wsa-F16-Ded-Table.
004900         05  Wsa-F16-Ded-Entry       occurs 50
005000                                      indexed by Wsa-F16-Ded-Ix.
005100             10  Wsa-F16-Ded-Key         pic x(40).
005200             10  Wsa-F16-Ded-Amt         pic s9(11)v99 comp-3.
005300         05  Wsa-F16-Ded-Count       pic 99   comp     value zero.
005400         05  filler                  pic x(01).
005500*
005600     01  Wsa-F16-Extras-Table.
005700         05  Wsa-F16-Extras-Entry    occurs 50
005800                                    indexed by Wsa-F16-Extras-Ix.
005900             10  Wsa-F16-Extras-Key      pic x(40).
006000             10  Wsa-F16-Extras-Amt      pic s9(11)v99 comp-3.
006100         05  Wsa-F16-Extras-Count    pic 99   comp     value zero.
006200         05  filler                  pic x(01).
006300*
006400*----------------------------------------------------------
006500*  AIS  -  four-way income breakdown and detail echo list.
006600*----------------------------------------------------------
006700     01  Wsa-Ais-Totals.
006800         05  Wsa-Ais-Interest        pic s9(11)v99 comp-3
006900                                      value zero.
007000         05  Wsa-Ais-Dividend        pic s9(11)v99 comp-3
007100                                      value zero.
007200         05  Wsa-Ais-Rental          pic s9(11)v99 comp-3
007300                                      value zero.
007400         05  Wsa-Ais-Other           pic s9(11)v99 comp-3
007500                                      value zero.
007600         05  Wsa-Ais-Total-All       pic s9(11)v99 comp-3
007700                                      value zero.
007800         05  filler                  pic x(01).
007900*
008000     01  Wsa-Ais-Detail-Table.
008100         05  Wsa-Ais-Detail-Entry    occurs 200
008200                                  indexed by Wsa-Ais-Detail-Ix.
008300             10  Wsa-Ais-Det-Category    pic x(40).
008400             10  Wsa-Ais-Det-Mapped      pic x(25).
008500             10  Wsa-Ais-Det-Amt         pic s9(11)v99 comp-3.
008600             10  Wsa-Ais-Det-Desc        pic x(40).
008700         05  Wsa-Ais-Detail-Count    pic 999  comp     value zero.
008800         05  filler                  pic x(01).
008900*
009000*----------------------------------------------------------
009100*  TIS  -  income breakdown (same shape as Ais), deduction
009200*          section keyed table, tax-paid accumulator, and
009300*          the income / ignored detail echo list.
009400*----------------------------------------------------------
009500     01  Wsa-Tis-Totals.
009600         05  Wsa-Tis-Interest        pic s9(11)v99 comp-3
009700                                      value zero.
009800         05  Wsa-Tis-Dividend        pic s9(11)v99 comp-3
009900                                      value zero.
010000         05  Wsa-Tis-Rental          pic s9(11)v99 comp-3
010100                                      value zero.
010200         05  Wsa-Tis-Other           pic s9(11)v99 comp-3
010300                                      value zero.
010400         05  Wsa-Tis-Total-All       pic s9(11)v99 comp-3
010500                                      value zero.
010600         05  Wsa-Tis-Tax-Paid        pic s9(11)v99 comp-3
010700                                      value zero.
010800         05  filler                  pic x(01).
010900*
011000     01  Wsa-Tis-Ded-Table.
011100         05  Wsa-Tis-Ded-Entry       occurs 50
011200                                      indexed by Wsa-Tis-Ded-Ix.
011300             10  Wsa-Tis-Ded-Key         pic x(40).
011400             10  Wsa-Tis-Ded-Amt         pic s9(11)v99 comp-3.
011500         05  Wsa-Tis-Ded-Count       pic 99   comp     value zero.
011600         05  filler                  pic x(01).
011700*
011800     01  Wsa-Tis-Detail-Table.
011900         05  Wsa-Tis-Detail-Entry    occurs 200
012000                                  indexed by Wsa-Tis-Detail-Ix.
012100             10  Wsa-Tis-Det-Category    pic x(40).
012200             10  Wsa-Tis-Det-Mapped      pic x(25).
012300             10  Wsa-Tis-Det-Amt         pic s9(11)v99 comp-3.
012400             10  Wsa-Tis-Det-Flag        pic x(08).
012500*                                        Spaces or "IGNORED".
012600         05  Wsa-Tis-Detail-Count    pic 999  comp     value zero.
012700         05  filler                  pic x(01).
012800*
012900*----------------------------------------------------------
013000*  Capital gains  -  five-way breakdown and detail echo list.
013100*----------------------------------------------------------
013200     01  Wsa-Cg-Totals.
013300         05  Wsa-Cg-Stcg-111a        pic s9(11)v99 comp-3
013400                                      value zero.
013500         05  Wsa-Cg-Ltcg-112a        pic s9(11)v99 comp-3
013600                                      value zero.
013700         05  Wsa-Cg-Speculative      pic s9(11)v99 comp-3
013800                                      value zero.
013900         05  Wsa-Cg-Non-Speculative  pic s9(11)v99 comp-3
014000                                      value zero.
014100         05  Wsa-Cg-Other-Gains      pic s9(11)v99 comp-3
014200                                      value zero.
014300         05  filler                  pic x(01).
014400*
014500     01  Wsa-Cg-Detail-Table.
014600         05  Wsa-Cg-Detail-Max       pic 999  comp     value 200.
014700         05  Wsa-Cg-Detail-Entry     occurs 200
014800                                    indexed by Wsa-Cg-Detail-Ix.
014900             10  Wsa-Cg-Det-Type         pic x(40).
015000             10  Wsa-Cg-Det-Mapped       pic x(25).
015100             10  Wsa-Cg-Det-Amt          pic s9(11)v99 comp-3.
015200             10  Wsa-Cg-Det-Desc         pic x(40).
015300         05  Wsa-Cg-Detail-Count     pic 999  comp     value zero.
015400         05  filler                  pic x(01).
015500*
015600*----------------------------------------------------------
015700*  Shared reader work fields.
015800*----------------------------------------------------------
015900     01  Wsa-Reader-Work.
016000         05  Wsa-Rows-Used           pic 9(5) comp     value zero.
016100         05  Wsa-Section-Key         pic x(40).
016200*
016300*----------------------------------------------------------
016400*  Ag012/014/016 bubble-sort swap area - wide enough for a
016500*  whole keyed-table entry (key + packed amount).
016600*----------------------------------------------------------
016700     05  filler                  pic x(01).
016800     01  Wsa-Swap-Entry.
016900         05  Wsa-Swap-Key            pic x(40).
017000         05  Wsa-Swap-Amt            pic s9(11)v99 comp-3.
017100     05  filler                  pic x(01).
