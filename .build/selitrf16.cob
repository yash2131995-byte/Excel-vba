000100*ITR2000 Selects For Form 16 Salary Certificate Extract
000200* 04/08/26 vbc - Created for ITR-2 figure-prep run.
000300     select   Form16-File assign to "FORM16IN"
000400              organization is line sequential
000500              file status  is Form16-Status.
