000100*ITR2000  Record Definition For Form 16 Salary Certificate
000200*            Extract  ( Employer Certificate Line Items )
000300*         One Record Per Field / Line Item, No Key.
000400* File size 80 bytes.
000500*
000600* 04/08/26 vbc - Created for ITR-2 figure-prep run.
000700* 09/08/26 vbc - Amount now redefined over an alpha image so
000800*                Ab000 can test it Numeric before use, after a
000900*                blank-row abort was raised in testing -
001000*                RQ4623.
001100*
001200     fd  Form16-File
001300         record contains 80 characters.
001400*
001500     01  F16-Record.
001600         05  F16-Field           pic x(40).
001700*                                     Field name, eg "Gross Salary"
001800         05  F16-Amount-Alpha    pic x(13).
001900*                                     Image of amount as read - tested
002000*                                     Numeric before F16-Amount used.
002100         05  F16-Amount     redefines F16-Amount-Alpha
002200                                 pic s9(11)v99.
002300         05  filler              pic x(27).
