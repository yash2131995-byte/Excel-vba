000100*ITR2000  Record Definition For TIS ( Taxpayer Information
000200*            Summary )  Extract.
000300*         One Record Per Entry, No Key.
000400* File size 100 bytes.
000500*
000600* 04/08/26 vbc - Created for ITR-2 figure-prep run.
000700* 07/08/26 vbc - Amount now redefined over an alpha image so
000800*                Ad000 can test it Numeric before use.
000900*
001000     fd  Tis-File
001100         record contains 100 characters.
001200*
001300     01  Tis-Record.
001400         05  Tis-Type            pic x(30).
001500*                                     INCOME / DEDUCTION / TAXPAID etc.
001600         05  Tis-Category        pic x(40).
001700*                                     Income head or deduction section.
001800         05  Tis-Amount-Alpha    pic x(13).
001900         05  Tis-Amount     redefines Tis-Amount-Alpha
002000                                 pic s9(11)v99.
002100         05  filler              pic x(17).
