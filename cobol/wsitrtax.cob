000100*ITR2000  Working Storage - Tax Engine.
000200*            Old regime FY 2023-24 slab table, statutory
000300*            constants, and the Af000 intermediate / final
000400*            results fields (Business Rules items 1-13).
000500*
000600* 04/08/26 vbc - Created for ITR-2 figure-prep run.
000700* 08/08/26 vbc - Slab table now data driven (4 bands) rather
000800*                than hard IFs, after the FWT-Mar rate table
000900*                approach in wspyded.
001000*
001100*----------------------------------------------------------
001200*  Slab-income tax table - old regime, individual, FY 23-24.
001300*  Wst-Band-Upper is the cumulative slab-income ceiling for
001400*  the band; the last band carries 999999999 for "and above".
001500*----------------------------------------------------------
001600     01  Wst-Slab-Table.
001700         05  Wst-Slab-Band       occurs 4.
001800             10  Wst-Band-Upper      pic 9(9)     comp-3.
001900             10  Wst-Band-Rate       pic 99v99    comp-3.
002000         05  filler                  pic x(04).
002100     01  filler redefines Wst-Slab-Table.
002200         05  Wst-Band-Load       occurs 4.
002300             10  Wst-Load-Upper      pic 9(9)     comp-3.
002400             10  Wst-Load-Rate       pic 99v99    comp-3.
002500         05  filler                  pic x(04).
002600*
002700*----------------------------------------------------------
002800*  Statutory constants - old regime FY 2023-24.
002900*----------------------------------------------------------
003000     01  Wst-Constants.
003100         05  Wst-Rebate-Ceiling      pic 9(9)v99  comp-3
003200                                      value 500000.00.
003300         05  Wst-Rebate-Max          pic 9(7)v99  comp-3
003400                                      value 12500.00.
003500         05  Wst-Stcg-Rate           pic 99v99    comp-3
003600                                      value 15.00.
003700         05  Wst-Ltcg-Rate           pic 99v99    comp-3
003800                                      value 10.00.
003900         05  Wst-Ltcg-Exemption      pic 9(9)v99  comp-3
004000                                      value 100000.00.
004100         05  Wst-Cess-Rate           pic 99v99    comp-3
004200                                      value 04.00.
004300*
004400*----------------------------------------------------------
004500*  Af000 intermediate and final results.
004600*----------------------------------------------------------
004700     05  filler                  pic x(01).
004800     01  Wst-Results.
004900         05  Wst-Chapter-Vi-Total    pic s9(11)v99 comp-3
005000                                      value zero.
005100         05  Wst-Gross-Total-Income  pic s9(11)v99 comp-3
005200                                      value zero.
005300         05  Wst-Total-Income        pic s9(11)v99 comp-3
005400                                      value zero.
005500         05  Wst-Stcg                pic s9(11)v99 comp-3
005600                                      value zero.
005700         05  Wst-Ltcg                pic s9(11)v99 comp-3
005800                                      value zero.
005900         05  Wst-Slab-Income         pic s9(11)v99 comp-3
006000                                      value zero.
006100         05  Wst-Slab-Tax-Gross      pic s9(11)v99 comp-3
006200                                      value zero.
006300         05  Wst-Rebate-87a          pic s9(11)v99 comp-3
006400                                      value zero.
006500         05  Wst-Slab-Tax-Net        pic s9(11)v99 comp-3
006600                                      value zero.
006700         05  Wst-Stcg-Tax            pic s9(11)v99 comp-3
006800                                      value zero.
006900         05  Wst-Ltcg-Tax            pic s9(11)v99 comp-3
007000                                      value zero.
007100         05  Wst-Ltcg-Tax-Base       pic s9(11)v99 comp-3
007200                                      value zero.
007300         05  Wst-Tax-Before-Cess     pic s9(11)v99 comp-3
007400                                      value zero.
007500         05  Wst-Cess                pic s9(11)v99 comp-3
007600                                      value zero.
007700         05  Wst-Tax-Payable         pic s9(11)v99 comp-3
007800                                      value zero.
007900         05  Wst-Tds-Total           pic s9(11)v99 comp-3
008000                                      value zero.
008100         05  Wst-Net-Payable         pic s9(11)v99 comp-3
008200                                      value zero.
008300*
008400*----------------------------------------------------------
008500*  Band-loop work fields for Af060-Compute-Slab-Tax.
008600*----------------------------------------------------------
008700     05  filler                  pic x(01).
008800     01  Wst-Band-Work.
008900         05  Wst-Band-Ix             pic 9        comp     value zero.
009000         05  Wst-Band-Lower          pic 9(9)v99  comp-3
009100                                      value zero.
009200         05  Wst-Band-Width          pic 9(9)v99  comp-3
009300                                      value zero.
009400         05  Wst-Band-Tax            pic s9(11)v99 comp-3
009500                                      value zero.
009600     05  filler                  pic x(01).
