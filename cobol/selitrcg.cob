000100*ITR2000 Selects For Broker Capital-Gains (Tax P&L) Extract
000200* 04/08/26 vbc - Created for ITR-2 figure-prep run.
000300     select   Cg-File    assign to "CGAINSIN"
000400              organization is line sequential
000500              file status  is Cg-Status.
