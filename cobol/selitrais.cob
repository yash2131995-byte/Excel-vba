000100*ITR2000 Selects For AIS Income Extract
000200* 04/08/26 vbc - Created for ITR-2 figure-prep run.
000300     select   Ais-File   assign to "AISIN"
000400              organization is line sequential
000500              file status  is Ais-Status.
