000100*ITR2000  Record Definition For AIS ( Annual Information
000200*            Statement )  Income Extract.
000300*         One Record Per Reported Category, No Key.
000400* File size 100 bytes.
000500*
000600* 04/08/26 vbc - Created for ITR-2 figure-prep run.
000700* 07/08/26 vbc - Amount now redefined over an alpha image so
000800*                Ac000 can test it Numeric before use.
000900*
001000     fd  Ais-File
001100         record contains 100 characters.
001200*
001300     01  Ais-Record.
001400         05  Ais-Category        pic x(40).
001500*                                     Eg "Interest", "Dividend", "Rent"
001600         05  Ais-Amount-Alpha    pic x(13).
001700         05  Ais-Amount     redefines Ais-Amount-Alpha
001800                                 pic s9(11)v99.
001900         05  Ais-Description     pic x(40).
002000*                                     Optional free-text source.
002100         05  filler              pic x(07).
