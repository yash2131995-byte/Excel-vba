000100*ITR2000  Record Definition For Broker Capital-Gains
000200*            ( Tax P&L )  Extract.
000300*         One Record Per Trade-Type Row, No Key.
000400* File size 100 bytes.
000500*
000600* 04/08/26 vbc - Created for ITR-2 figure-prep run.
000700* 07/08/26 vbc - Amount now redefined over an alpha image so
000800*                Ae000 can test it Numeric before use.
000900*
001000     fd  Cg-File
001100         record contains 100 characters.
001200*
001300     01  Cg-Record.
001400         05  Cg-Type             pic x(30).
001500*                                     Eg "STCG-Equity", "FNO"
001600         05  Cg-Amount-Alpha     pic x(13).
001700         05  Cg-Amount      redefines Cg-Amount-Alpha
001800                                 pic s9(11)v99.
001900*                                     Gain (+) or Loss (-).
002000         05  Cg-Description      pic x(40).
002100         05  filler              pic x(17).
