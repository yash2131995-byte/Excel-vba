000100*ITR2000  Report Writer Record Descriptions For The
000200*            Consolidated Summary Report - See Rd entry in
000300*            Ag000-Summary-Writer for control/page clauses.
000400*         132 column Landscape layout, ACAS report style
000500*            (see Pyrgstr).
000600*
000700* 04/08/26 vbc - Created for ITR-2 figure-prep run.
000800* 08/08/26 vbc - Added Itr-Rpt-Subhead-Line, one echo section
000900*                was printing rows with no heading in testing.
001000*
001100     01  Itr-Rpt-Page-Head    type page heading.
001200         03  line  1.
001300             05  col   3     pic x(47)
001400                             value "ITR2000 - ITR-2 FIGURE PREPARATION -
001500-    " OLD REGIME".
001600             05  col  95     pic x(10)   source To-Day.
001700             05  col 108     pic x(08)   source Wsd-Time.
001800         03  line  2.
001900             05  col   3     pic x(16)   value "FINANCIAL YEAR -".
002000             05  col  20     pic x(09)   source Wsr-Fy-Text.
002100             05  col  95     pic x(05)   value "PAGE ".
002200             05  col 100     pic zz9     source Page-Counter.
002300         03  line  3.
002400             05  col   3     pic x(38)
002500                             value "CONSOLIDATED SUMMARY - NOT FOR
002600-    " FILING".
002700             05  filler      pic x(01).
002800*
002900     01  Itr-Rpt-Summary-Line type detail.
003000         03  line + 1.
003100             05  col   3     pic x(40)   source Wsr-Sum-Metric.
003200             05  col  62     pic -(11)9.99
003300                                         source Wsr-Sum-Amount.
003400             05  filler      pic x(01).
003500*
003600     01  Itr-Rpt-Subhead-Line type detail.
003700         03  line + 2.
003800             05  col   3     pic x(60)   source Wsr-Subhead-Text.
003900         03  line + 1.
004000             05  col   3     pic x(40)   value "Key / Category".
004100             05  col  45     pic x(25)   value "Mapped To".
004200             05  col  74     pic x(11)   value "Amount".
004300             05  filler      pic x(01).
004400*
004500     01  Itr-Rpt-Echo-Line    type detail.
004600         03  line + 1.
004700             05  col   3     pic x(40)   source Wsr-Echo-Key.
004800             05  col  45     pic x(25)   source Wsr-Echo-Mapped.
004900             05  col  73     pic -(11)9.99
005000                                         source Wsr-Echo-Amount.
005100             05  filler      pic x(01).
