000100*ITR-2 FIGURE PREPARATION - CONSOLIDATED BATCH RUN
000200*
000300*****************************************************************
000400*                                                               *
000500*      ITR-2  Figure Preparation - Old Regime, FY 2023-24        *
000600*      Reads Form16 / AIS / TIS / Broker Cap-Gains extracts,     *
000700*      classifies, totals, computes tax, writes summary.        *
000800*                                                               *
000900*****************************************************************
001000*
001100 identification          division.
001200*================================
001300*
001400*
001500     program-id.         itr2000.
001600*
001700     author.             V B Coen FBCS, FIDM, FIDPM,
001800                         For Applewood Computers.
001900*
002000     installation.       Applewood Computers - Personal Tax Unit.
002100*
002200     date-written.       14/03/1987.
002300*
002400     date-compiled.
002500*
002600     security.           Copyright (C) 1987-2026 & later,
002700                         Vincent Bryan Coen.  Distributed under
002800                         the GNU General Public License.  See
002900                         the file COPYING for details.
003000*
003100*    remarks.            Batch figure-preparation run for an
003200*                        individual's ITR-2 (Indian Income Tax
003300*                        Return, Form 2), old tax regime.  Reads
003400*                        four extract files, classifies each
003500*                        line item into income heads, totals by
003600*                        category, computes slab tax, 87A rebate,
003700*                        STCG/LTCG special-rate tax and cess, and
003800*                        writes one consolidated summary report
003900*                        for manual entry into the department's
004000*                        ITR-2 utility.  Nothing is filed or
004100*                        transmitted by this run - mechanical
004200*                        aggregation and computation only.
004300*
004400*    version.            See Prog-Name in Working-Storage.
004500*
004600*    called modules.     None.
004700*
004800*    functions used.     None - no intrinsic functions used,
004900*                        see house style note in Zz010.
005000*
005100*    files used.
005200*                        FORM16IN.   Form 16 salary certificate.
005300*                        AISIN.      AIS income extract.
005400*                        TISIN.      TIS extract.
005500*                        CGAINSIN.   Broker cap-gains (P&L) extract.
005600*                        ITRSUMRY.   Consolidated summary report.
005700*
005800*    error messages used.
005900*                        ITR001 - Empty input file.
006000*                        ITR002 - Non-numeric amount on a row.
006100*                        ITR003 - Generic abort trailer.
006200*
006300*
006400* Changes:
006500* 14/03/1987 vbc -       Written for the 1986-87 assessment as a
006600*                        card-image slab-tax adder for the office
006700*                        manager's own return.  Two slabs only.
006800* 02/04/1991 vbc -    .1 Added Chapter VI-A deduction table
006900*                        (Sections 80C/80D of the day).
007000*                        Rewritten Ded-Sys-Data-Blocks style
007100*                        after payroll's own deduction table.
007200*                        Slab table now data-driven, not IF/ELSE.
007300* 19/11/1998 vbc -    .2 Y2K - all working dates widened to
007400*                        CCYYMMDD, To-Day now 8 digit year.
007500*                        Prior 2-digit year fields removed.
007600*                        (SN 3312, per Applewood Y2K project.)
007700*                        AA
007800* 08/03/2003 vbc -    .3 Cess introduced this Finance Act; added
007900*                        Wst-Cess-Rate and Af000 step 10.
008000* 24/07/2009 vbc -    .4 Migrated to Open Cobol (GnuCobol).
008100* 15/09/2013 vbc -    .5 Section 87A rebate added (Af000 step 7).
008200* 12/06/2018 vbc -    .6 Reworked entirely for AIS/TIS extracts,
008300*                        introduced this year by the department -
008400*                        Ac000/Ad000 written, income-category map
008500*                        shared with Form16 via Zz030.
008600* 29/01/2020 vbc -    .7 Ltcg-112A exemption raised to 1,00,000
008700*                        per Budget 2018 - Wst-Ltcg-Exemption.
008800* 21/05/2024 vbc - 2.0   FY 2023-24 figures - rebate ceiling and
008900*                        slab widths updated for this AY.  RQ4471.
009000* 16/04/2024 vbc         Copyright notice update superseding all
009100*                        previous notices.
009200* 07/08/2026 vbc - 2.1   Broker cap-gains extract added as a
009300*                        fourth reader (Ae000) - client now trades
009400*                        F&O, needed speculative/non-speculative
009500*                        split.  RQ4618.
009600* 09/08/2026 vbc -    .1 Field-status check tightened on all four
009700*                        readers after a blank-row abort was
009800*                        raised in testing (RQ4623) - blank key
009900*                        or blank amount now silently skipped,
010000*                        only a genuinely non-numeric amount on a
010100*                        usable row aborts the run.
010200* 10/08/2026 vbc -    .2 Zz005-Load-Maps was never loading the
010300*                        slab table itself - Wst-Band-Upper/Rate
010400*                        sat at zero and Af060 taxed nothing.
010500*                        Load block added.  Also found Af060/
010600*                        Af080/Af090 rounding into a 4-decimal
010700*                        work field then moving/adding into the
010800*                        2-decimal result was truncating instead
010900*                        of rounding the last paisa - now rounds
011000*                        straight into the result field.  RQ4677,
011100*                        raised on reconciliation against a hand
011200*                        worked return.
011300* 10/08/2026 vbc -    .3 Salary Income summary line had no echo
011400*                        behind it - the six mapped Form 16
011500*                        components (gross salary, exempt
011600*                        allowances, standard deduction,
011700*                        professional tax, other income declared,
011800*                        TDS) are now written to Ag025 as their
011900*                        own detail section.  Also dropped
012000*                        Wsa-Rows-Read from Ab010 - a duplicate
012100*                        of Wsa-Rows-Used never used anywhere,
012200*                        found while tracing the above.  RQ4681.
012300*
012400*
012500*****************************************************************
012600* Copyright Notice.
012700*
012800* This program is part of the Applewood Computers Accounting
012900* System and is Copyright (c) Vincent B Coen, 1987-2026 & later.
013000* Distributed under the GNU General Public License, see COPYING.
013100* Provided WITHOUT ANY WARRANTY, without even the implied
013200* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
013300* PURPOSE.  See the GNU General Public License for details.
013400*****************************************************************
013500*
013600 environment             division.
013700*================================
013800*
013900 configuration           section.
014000 source-computer.        GENERIC.
014100 object-computer.        GENERIC.
014200 special-names.
014300     class alphabetic-lower is "a" thru "z"
014400     class alphabetic-upper is "A" thru "Z"
014500     class numeric-char     is "0" thru "9".
014600*                            Upsi-0 spare, not used this run.
014700*
014800 input-output             section.
014900 file-control.
015000     copy "selitrf16.cob".
015100     copy "selitrais.cob".
015200     copy "selitrtis.cob".
015300     copy "selitrcg.cob".
015400     copy "selitrrpt.cob".
015500*
015600 data                     division.
015700*================================
015800*
015900 file                     section.
016000*
016100     copy "fditrf16.cob".
016200     copy "fditrais.cob".
016300     copy "fditrtis.cob".
016400     copy "fditrcg.cob".
016500*
016600     fd  Print-File
016700         reports are Itr-Summary-Report.
016800*
016900 working-storage         section.
017000*-------------------------------
017100*
017200 77  Prog-Name               pic x(17) value "ITR2000 (2.1.01)".
017300*
017400     copy "wsitraccm.cob".
017500     copy "wsitrmaps.cob".
017600     copy "wsitrtax.cob".
017700     copy "wsitrmsg.cob".
017800*
017900 01  Ws-File-Status.
018000     05  Form16-Status           pic xx.
018100     05  Ais-Status              pic xx.
018200     05  Tis-Status              pic xx.
018300     05  Cg-Status               pic xx.
018400     05  Rpt-Status              pic xx.
018500*
018600     05  filler                  pic x(01).
018700 01  Ws-Eof-Switches.
018800     05  F16-Eof-Sw              pic x    value "N".
018900         88  F16-Eof                      value "Y".
019000     05  Ais-Eof-Sw              pic x    value "N".
019100         88  Ais-Eof                      value "Y".
019200     05  Tis-Eof-Sw              pic x    value "N".
019300         88  Tis-Eof                      value "Y".
019400     05  Cg-Eof-Sw               pic x    value "N".
019500         88  Cg-Eof                       value "Y".
019600*
019700     05  filler                  pic x(01).
019800 01  Ws-Financial-Year-Area.
019900     05  Ws-Financial-Year      pic x(9)  value "2023-24".
020000     05  filler                 pic x(01).
020100*
020200 01  Ws-Date-Block.
020300     05  Wsd-Year                pic 9(4).
020400     05  Wsd-Month               pic 99.
020500     05  Wsd-Day                 pic 99.
020600     05  Wsd-Hh                  pic 99.
020700     05  Wsd-Mn                  pic 99.
020800     05  Wsd-Sc                  pic 99.
020900     05  filler                  pic x(4).
021000 01  filler redefines Ws-Date-Block.
021100     05  Wsd-Ymd                 pic 9(8).
021200     05  filler                  pic x(10).
021300*
021400 01  Ws-Run-Datetime.
021500     05  To-Day                 pic x(10)  value spaces.
021600     05  Wsd-Time               pic x(08)  value spaces.
021700     05  Ws-Time-Raw            pic x(08)  value spaces.
021800     05  filler                 pic x(01).
021900*
022000*  Slugging work area for Zz010-Slug-Text.
022100*
022200 01  Ws-Slug-Work.
022300     05  Wsa-Slug-Text           pic x(40) value spaces.
022400     05  Wsa-Slug-Result         pic x(40) value spaces.
022500     05  Wsa-Slug-Char           pic x     value space.
022600     05  Wsa-Slug-Ix             pic 99    comp   value zero.
022700     05  Wsa-Slug-Out-Len        pic 99    comp   value zero.
022800     05  Wsa-Slug-Last-Under     pic 9     comp   value zero.
022900*
023000*  Uppercase / compress work area for Zz070 (deduction / extras
023100*  section keys - original text, spaces removed, not slugged).
023200*
023300     05  filler                  pic x(01).
023400 01  Ws-Compress-Work.
023500     05  Wsa-Compress-Text       pic x(40) value spaces.
023600     05  Wsa-Compressed-Key      pic x(40) value spaces.
023700     05  Wsa-Compress-Char       pic x     value space.
023800     05  Wsa-Compress-Ix         pic 99    comp   value zero.
023900     05  Wsa-Compress-Out-Len    pic 99    comp   value zero.
024000*
024100*  Report-Writer staging fields - moved just ahead of Generate.
024200*
024300     05  filler                  pic x(01).
024400 01  Ws-Report-Staging.
024500     05  Wsr-Fy-Text             pic x(09) value spaces.
024600     05  Wsr-Sum-Metric          pic x(40) value spaces.
024700     05  Wsr-Sum-Amount          pic s9(11)v99 comp-3
024800                                 value zero.
024900     05  Wsr-Subhead-Text        pic x(60) value spaces.
025000     05  Wsr-Echo-Key            pic x(40) value spaces.
025100     05  Wsr-Echo-Mapped         pic x(25) value spaces.
025200     05  Wsr-Echo-Amount         pic s9(11)v99 comp-3
025300                                 value zero.
025400*
025500*  General purpose subscripts and switches.
025600*
025700     05  filler                  pic x(01).
025800 01  Ws-General.
025900     05  Ws-Ix                   pic 999   comp   value zero.
026000     05  Ws-Ix2                  pic 999   comp   value zero.
026100     05  Ws-Swap-Sw              pic x     value "N".
026200         88  Ws-Swap-Made               value "Y".
026300     05  Ws-Term-Code            pic 99    value zero.
026400*
026500 report                  section.
026600*------------------------------
026700*
026800 rd  Itr-Summary-Report
026900     control      final
027000     page limit   60
027100     heading      1
027200     first detail 5
027300     last  detail 58.
027400*
027500     copy "wsitrrpt.cob".
027600*
027700 procedure division.
027800*===================
027900*
028000 aa000-Main-Control          section.
028100*********************************
028200*
028300     perform  aa010-Open-Files.
028400     perform  zz005-Load-Maps.
028500     perform  ab000-Form16-Reader    thru ab000-Exit.
028600     perform  ac000-Ais-Reader       thru ac000-Exit.
028700     perform  ad000-Tis-Reader       thru ad000-Exit.
028800     perform  ae000-Capgains-Reader  thru ae000-Exit.
028900     perform  af000-Tax-Engine       thru af000-Exit.
029000     perform  ag000-Summary-Writer   thru ag000-Exit.
029100     perform  aa090-Close-Files.
029200     stop run.
029300*
029400 aa010-Open-Files.
029500*
029600     accept   Wsd-Ymd from date yyyymmdd.
029700     accept   Ws-Time-Raw from time.
029800     string   Wsd-Day    "/" Wsd-Month "/" Wsd-Year
029900              delimited by size into To-Day.
030000     string   Ws-Time-Raw (1:2) ":" Ws-Time-Raw (3:2) ":"
030100              Ws-Time-Raw (5:2)
030200              delimited by size into Wsd-Time.
030300*
030400     open     input  Form16-File.
030500     if       Form16-Status not = "00"
030600              move   "FORM16IN" to Itr-Msg-File-Name
030700              display Itr003
030800              display "ITR004 Cannot open Form16 extract, status "
030900                      Form16-Status
031000              move   1 to Ws-Term-Code
031100              stop run
031200     end-if.
031300*
031400     open     input  Ais-File.
031500     if       Ais-Status not = "00"
031600              move   "AISIN" to Itr-Msg-File-Name
031700              display Itr003
031800              display "ITR005 Cannot open AIS extract, status "
031900                      Ais-Status
032000              move   1 to Ws-Term-Code
032100              stop run
032200     end-if.
032300*
032400     open     input  Tis-File.
032500     if       Tis-Status not = "00"
032600              move   "TISIN" to Itr-Msg-File-Name
032700              display Itr003
032800              display "ITR006 Cannot open TIS extract, status "
032900                      Tis-Status
033000              move   1 to Ws-Term-Code
033100              stop run
033200     end-if.
033300*
033400     open     input  Cg-File.
033500     if       Cg-Status not = "00"
033600              move   "CGAINSIN" to Itr-Msg-File-Name
033700              display Itr003
033800              display "ITR007 Cannot open Cap-Gains extract, status "
033900                      Cg-Status
034000              move   1 to Ws-Term-Code
034100              stop run
034200     end-if.
034300*
034400     open     output Print-File.
034500     if       Rpt-Status not = "00"
034600              display Itr003
034700              display "ITR008 Cannot open summary report, status "
034800                      Rpt-Status
034900              move   1 to Ws-Term-Code
035000              stop run
035100     end-if.
035200*
035300 aa090-Close-Files.
035400*
035500     close    Form16-File Ais-File Tis-File Cg-File Print-File.
035600*
035700 zz005-Load-Maps            section.
035800*********************************
035900*
036000*    Form 16 field map - slug to accumulator code.
036100*
036200     move     "gross_salary"                         to Wsm-F16-Slug (1).
036300     move     "GS"                                   to Wsm-F16-Code (1).
036400     move     "gross_salary_a"                       to Wsm-F16-Slug (2).
036500     move     "GS"                                   to Wsm-F16-Code (2).
036600     move     "gross_total_income"                   to Wsm-F16-Slug (3).
036700     move     "GS"                                   to Wsm-F16-Code (3).
036800     move     "allowances_to_the_extent_exempt_under_se"
036900              to Wsm-F16-Slug (4).
037000     move     "EA"                                   to Wsm-F16-Code (4).
037100     move     "exempt_allowances"                    to Wsm-F16-Slug (5).
037200     move     "EA"                                   to Wsm-F16-Code (5).
037300     move     "standard_deduction"                   to Wsm-F16-Slug (6).
037400     move     "SD"                                   to Wsm-F16-Code (6).
037500     move     "standard_deduction_us_16ia"           to Wsm-F16-Slug (7).
037600     move     "SD"                                   to Wsm-F16-Code (7).
037700     move     "profession_tax"                       to Wsm-F16-Slug (8).
037800     move     "PT"                                   to Wsm-F16-Code (8).
037900     move     "professional_tax"                     to Wsm-F16-Slug (9).
038000     move     "PT"                                   to Wsm-F16-Code (9).
038100     move     "section_16_iii_professional_tax"      to Wsm-F16-Slug (10).
038200     move     "PT"                                   to Wsm-F16-Code (10).
038300     move     "other_income_declared"                to Wsm-F16-Slug (11).
038400     move     "OI"                                   to Wsm-F16-Code (11).
038500     move     "other_income_from_house_property_declare"
038600              to Wsm-F16-Slug (12).
038700     move     "OI"                                   to Wsm-F16-Code (12).
038800     move     "tds"                                  to Wsm-F16-Slug (13).
038900     move     "TD"                                   to Wsm-F16-Code (13).
039000     move     "tax_deducted_at_source"               to Wsm-F16-Slug (14).
039100     move     "TD"                                   to Wsm-F16-Code (14).
039200     move     "tax_deducted"                         to Wsm-F16-Slug (15).
039300     move     "TD"                                   to Wsm-F16-Code (15).
039400*
039500*    Income-category map - AIS and TIS income rows.
039600*
039700     move     "interest"                             to Wsm-Inc-Slug (1).
039800     move     "INT"                                  to Wsm-Inc-Code (1).
039900     move     "interest_income"                      to Wsm-Inc-Slug (2).
040000     move     "INT"                                  to Wsm-Inc-Code (2).
040100     move     "bank_interest"                        to Wsm-Inc-Slug (3).
040200     move     "INT"                                  to Wsm-Inc-Code (3).
040300     move     "savings_interest"                     to Wsm-Inc-Slug (4).
040400     move     "INT"                                  to Wsm-Inc-Code (4).
040500     move     "dividend"                             to Wsm-Inc-Slug (5).
040600     move     "DIVD"                                 to Wsm-Inc-Code (5).
040700     move     "dividend_income"                      to Wsm-Inc-Slug (6).
040800     move     "DIVD"                                 to Wsm-Inc-Code (6).
040900     move     "rent"                                 to Wsm-Inc-Slug (7).
041000     move     "RENT"                                 to Wsm-Inc-Code (7).
041100     move     "rental_income"                        to Wsm-Inc-Slug (8).
041200     move     "RENT"                                 to Wsm-Inc-Code (8).
041300     move     "house_property"                       to Wsm-Inc-Slug (9).
041400     move     "RENT"                                 to Wsm-Inc-Code (9).
041500     move     "other_income"                         to Wsm-Inc-Slug (10).
041600     move     "OTHR"                                 to Wsm-Inc-Code (10).
041700     move     "others"                               to Wsm-Inc-Slug (11).
041800     move     "OTHR"                                 to Wsm-Inc-Code (11).
041900     move     "speculative_income"                   to Wsm-Inc-Slug (12).
042000     move     "OTHR"                                 to Wsm-Inc-Code (12).
042100*
042200*    Capital-gains category map - broker P&L rows.
042300*
042400     move     "stcg_equity"                          to Wsm-Cg-Slug (1).
042500     move     "STCG"                                 to Wsm-Cg-Code (1).
042600     move     "stcg_equity_delivery"                 to Wsm-Cg-Slug (2).
042700     move     "STCG"                                 to Wsm-Cg-Code (2).
042800     move     "ltcg_equity"                          to Wsm-Cg-Slug (3).
042900     move     "LTCG"                                 to Wsm-Cg-Code (3).
043000     move     "ltcg_equity_delivery"                 to Wsm-Cg-Slug (4).
043100     move     "LTCG"                                 to Wsm-Cg-Code (4).
043200     move     "intraday_equity"                      to Wsm-Cg-Slug (5).
043300     move     "SPEC"                                 to Wsm-Cg-Code (5).
043400     move     "speculative"                          to Wsm-Cg-Slug (6).
043500     move     "SPEC"                                 to Wsm-Cg-Code (6).
043600     move     "futures_options"                      to Wsm-Cg-Slug (7).
043700     move     "NSPC"                                 to Wsm-Cg-Code (7).
043800     move     "fno"                                  to Wsm-Cg-Slug (8).
043900     move     "NSPC"                                 to Wsm-Cg-Code (8).
044000     move     "currency_fno"                         to Wsm-Cg-Slug (9).
044100     move     "NSPC"                                 to Wsm-Cg-Code (9).
044200     move     "commodity_fno"                        to Wsm-Cg-Slug (10).
044300     move     "NSPC"                                 to Wsm-Cg-Code (10).
044400*
044500*    Old regime slab bands, FY 2023-24, individual - four
044600*    bands, cumulative upper bound and the rate on the width
044700*    falling within that band (Af060 does the width maths).
044800*
044900     move     250000       to Wst-Band-Upper (1).
045000     move     0.00         to Wst-Band-Rate  (1).
045100     move     500000       to Wst-Band-Upper (2).
045200     move     5.00         to Wst-Band-Rate  (2).
045300     move     1000000      to Wst-Band-Upper (3).
045400     move     20.00        to Wst-Band-Rate  (3).
045500     move     999999999    to Wst-Band-Upper (4).
045600     move     30.00        to Wst-Band-Rate  (4).
045700*
045800 ab000-Form16-Reader         section.
045900*********************************
046000*
046100     perform  ab010-Read-Form16    thru ab010-Exit.
046200     perform  ab020-Process-Form16 thru ab020-Exit
046300              until F16-Eof.
046400     if       Wsa-Rows-Used = zero
046500              move   "FORM16IN" to Itr-Msg-File-Name
046600              display Itr001 Itr-Msg-File-Name
046700              display Itr003
046800              stop run
046900     end-if.
047000 ab000-Exit.
047100     exit.
047200*
047300 ab010-Read-Form16.
047400*
047500     read     Form16-File
047600              at end set F16-Eof to true
047700     end-read.
047800 ab010-Exit.
047900     exit.
048000*
048100 ab020-Process-Form16.
048200*
048300     if       F16-Field = spaces
048400              or F16-Amount-Alpha = spaces
048500              go to ab020-Read-Next
048600     end-if.
048700     if       not F16-Amount-Alpha numeric
048800              move   "FORM16IN"  to Itr-Msg-File-Name
048900              move   F16-Field   to Itr-Msg-Field-Name
049000              perform zz900-Abort-Run
049100     end-if.
049200     add      1 to Wsa-Rows-Used.
049300*
049400     move     F16-Field   to Wsa-Slug-Text.
049500     perform  zz010-Slug-Text.
049600     move     Wsa-Slug-Result to Wsm-Work-Slug.
049700     perform  zz020-Lookup-Form16-Map.
049800*
049900     if       Wsm-Found
050000              evaluate Wsm-Work-Code
050100                  when "GS"
050200                       add F16-Amount to Wsa-F16-Gross-Salary
050300                  when "EA"
050400                       add F16-Amount to Wsa-F16-Exempt-Allow
050500                  when "SD"
050600                       add F16-Amount to Wsa-F16-Std-Deduction
050700                  when "PT"
050800                       add F16-Amount to Wsa-F16-Prof-Tax
050900                  when "OI"
051000                       add F16-Amount to Wsa-F16-Other-Inc-Decl
051100                  when "TD"
051200                       add F16-Amount to Wsa-F16-Tds
051300              end-evaluate
051400              go to ab020-Read-Next
051500     end-if.
051600*
051700*    Not a mapped field - Chapter VI-A deduction section or
051800*    an unrecognised extra, per Business Rules.
051900*
052000     if       (Wsm-Work-Slug (1:10) = "section_80")
052100              or (Wsm-Work-Slug (1:2) = "80")
052200              move F16-Field to Wsa-Compress-Text
052300              perform zz070-Uppercase-Compress
052400              perform zz050-Add-F16-Ded-Total
052500     else
052600              move F16-Field to Wsa-Compress-Text
052700              perform zz070-Uppercase-Compress
052800              perform zz051-Add-F16-Extras-Total
052900     end-if.
053000*
053100 ab020-Read-Next.
053200     perform  ab010-Read-Form16 thru ab010-Exit.
053300 ab020-Exit.
053400     exit.
053500*
053600 ac000-Ais-Reader            section.
053700*********************************
053800*
053900     perform  ac010-Read-Ais    thru ac010-Exit.
054000     perform  ac020-Process-Ais thru ac020-Exit
054100              until Ais-Eof.
054200     if       Wsa-Ais-Detail-Count = zero
054300              move   "AISIN" to Itr-Msg-File-Name
054400              display Itr001 Itr-Msg-File-Name
054500              display Itr003
054600              stop run
054700     end-if.
054800 ac000-Exit.
054900     exit.
055000*
055100 ac010-Read-Ais.
055200*
055300     read     Ais-File
055400              at end set Ais-Eof to true
055500     end-read.
055600 ac010-Exit.
055700     exit.
055800*
055900 ac020-Process-Ais.
056000*
056100     if       Ais-Category = spaces
056200              or Ais-Amount-Alpha = spaces
056300              go to ac020-Read-Next
056400     end-if.
056500     if       not Ais-Amount-Alpha numeric
056600              move   "AISIN"     to Itr-Msg-File-Name
056700              move   Ais-Category to Itr-Msg-Field-Name
056800              perform zz900-Abort-Run
056900     end-if.
057000*
057100     move     Ais-Category to Wsa-Slug-Text.
057200     perform  zz010-Slug-Text.
057300     move     Wsa-Slug-Result to Wsm-Work-Slug.
057400     perform  zz030-Lookup-Income-Map.
057500     perform  zz035-Income-Code-To-Label.
057600*
057700     evaluate Wsm-Work-Code
057800         when "INT"
057900              add Ais-Amount to Wsa-Ais-Interest
058000         when "DIVD"
058100              add Ais-Amount to Wsa-Ais-Dividend
058200         when "RENT"
058300              add Ais-Amount to Wsa-Ais-Rental
058400         when other
058500              add Ais-Amount to Wsa-Ais-Other
058600     end-evaluate.
058700     add      Ais-Amount to Wsa-Ais-Total-All.
058800*
058900     if       Wsa-Ais-Detail-Count < 200
059000              add  1 to Wsa-Ais-Detail-Count
059100              set  Wsa-Ais-Detail-Ix to Wsa-Ais-Detail-Count
059200              move Ais-Category to
059300                        Wsa-Ais-Det-Category (Wsa-Ais-Detail-Ix)
059400              move Wsm-Work-Label to
059500                        Wsa-Ais-Det-Mapped (Wsa-Ais-Detail-Ix)
059600              move Ais-Amount to
059700                        Wsa-Ais-Det-Amt (Wsa-Ais-Detail-Ix)
059800              move Ais-Description to
059900                        Wsa-Ais-Det-Desc (Wsa-Ais-Detail-Ix)
060000     end-if.
060100*
060200 ac020-Read-Next.
060300     perform  ac010-Read-Ais thru ac010-Exit.
060400 ac020-Exit.
060500     exit.
060600*
060700 ad000-Tis-Reader            section.
060800*********************************
060900*
061000     perform  ad010-Read-Tis    thru ad010-Exit.
061100     perform  ad020-Process-Tis thru ad020-Exit
061200              until Tis-Eof.
061300     if       Wsa-Tis-Detail-Count = zero
061400              and Wsa-Tis-Ded-Count = zero
061500              and Wsa-Tis-Tax-Paid = zero
061600              move   "TISIN" to Itr-Msg-File-Name
061700              display Itr001 Itr-Msg-File-Name
061800              display Itr003
061900              stop run
062000     end-if.
062100 ad000-Exit.
062200     exit.
062300*
062400 ad010-Read-Tis.
062500*
062600     read     Tis-File
062700              at end set Tis-Eof to true
062800     end-read.
062900 ad010-Exit.
063000     exit.
063100*
063200 ad020-Process-Tis.
063300*
063400     if       Tis-Type = spaces
063500              or Tis-Amount-Alpha = spaces
063600              go to ad020-Read-Next
063700     end-if.
063800     if       not Tis-Amount-Alpha numeric
063900              move   "TISIN"    to Itr-Msg-File-Name
064000              move   Tis-Type   to Itr-Msg-Field-Name
064100              perform zz900-Abort-Run
064200     end-if.
064300*
064400     move     Tis-Type to Wsa-Slug-Text.
064500     perform  zz010-Slug-Text.
064600*
064700     evaluate Wsa-Slug-Result
064800         when "income"
064900         when "reported_income"
065000              move Tis-Category to Wsa-Slug-Text
065100              perform zz010-Slug-Text
065200              move Wsa-Slug-Result to Wsm-Work-Slug
065300              perform zz030-Lookup-Income-Map
065400              perform zz035-Income-Code-To-Label
065500              evaluate Wsm-Work-Code
065600                  when "INT"
065700                       add Tis-Amount to Wsa-Tis-Interest
065800                  when "DIVD"
065900                       add Tis-Amount to Wsa-Tis-Dividend
066000                  when "RENT"
066100                       add Tis-Amount to Wsa-Tis-Rental
066200                  when other
066300                       add Tis-Amount to Wsa-Tis-Other
066400              end-evaluate
066500              add  Tis-Amount to Wsa-Tis-Total-All
066600              if   Wsa-Tis-Detail-Count < 200
066700                   add  1 to Wsa-Tis-Detail-Count
066800                   set  Wsa-Tis-Detail-Ix to Wsa-Tis-Detail-Count
066900                   move Tis-Category to
067000                       Wsa-Tis-Det-Category (Wsa-Tis-Detail-Ix)
067100                   move Wsm-Work-Label to
067200                       Wsa-Tis-Det-Mapped (Wsa-Tis-Detail-Ix)
067300                   move Tis-Amount to
067400                       Wsa-Tis-Det-Amt (Wsa-Tis-Detail-Ix)
067500                   move spaces to
067600                       Wsa-Tis-Det-Flag (Wsa-Tis-Detail-Ix)
067700              end-if
067800*
067900         when "deduction"
068000         when "reported_deduction"
068100              if   Tis-Category = spaces
068200                   move "DEDUCTION" to Wsa-Section-Key
068300              else
068400                   move Tis-Category to Wsa-Compress-Text
068500                   perform zz070-Uppercase-Compress
068600                   move Wsa-Compressed-Key to Wsa-Section-Key
068700              end-if
068800              perform zz054-Add-Tis-Ded-Total
068900*
069000         when "taxpaid"
069100         when "tax_paid"
069200         when "advance_tax"
069300         when "self_assessment_tax"
069400              add  Tis-Amount to Wsa-Tis-Tax-Paid
069500*
069600         when other
069700              if   Wsa-Tis-Detail-Count < 200
069800                   add  1 to Wsa-Tis-Detail-Count
069900                   set  Wsa-Tis-Detail-Ix to Wsa-Tis-Detail-Count
070000                   move Tis-Category to
070100                       Wsa-Tis-Det-Category (Wsa-Tis-Detail-Ix)
070200                   move spaces to
070300                       Wsa-Tis-Det-Mapped (Wsa-Tis-Detail-Ix)
070400                   move Tis-Amount to
070500                       Wsa-Tis-Det-Amt (Wsa-Tis-Detail-Ix)
070600                   move "IGNORED" to
070700                       Wsa-Tis-Det-Flag (Wsa-Tis-Detail-Ix)
070800              end-if
070900     end-evaluate.
071000*
071100 ad020-Read-Next.
071200     perform  ad010-Read-Tis thru ad010-Exit.
071300 ad020-Exit.
071400     exit.
071500*
071600 ae000-Capgains-Reader       section.
071700*********************************
071800*
071900     perform  ae010-Read-Cg    thru ae010-Exit.
072000     perform  ae020-Process-Cg thru ae020-Exit
072100              until Cg-Eof.
072200     if       Wsa-Cg-Detail-Count = zero
072300              move   "CGAINSIN" to Itr-Msg-File-Name
072400              display Itr001 Itr-Msg-File-Name
072500              display Itr003
072600              stop run
072700     end-if.
072800 ae000-Exit.
072900     exit.
073000*
073100 ae010-Read-Cg.
073200*
073300     read     Cg-File
073400              at end set Cg-Eof to true
073500     end-read.
073600 ae010-Exit.
073700     exit.
073800*
073900 ae020-Process-Cg.
074000*
074100     if       Cg-Type = spaces
074200              or Cg-Amount-Alpha = spaces
074300              go to ae020-Read-Next
074400     end-if.
074500     if       not Cg-Amount-Alpha numeric
074600              move   "CGAINSIN" to Itr-Msg-File-Name
074700              move   Cg-Type    to Itr-Msg-Field-Name
074800              perform zz900-Abort-Run
074900     end-if.
075000*
075100     move     Cg-Type to Wsa-Slug-Text.
075200     perform  zz010-Slug-Text.
075300     move     Wsa-Slug-Result to Wsm-Work-Slug.
075400     perform  zz040-Lookup-Capgains-Map.
075500     perform  zz036-Cg-Code-To-Label.
075600*
075700     evaluate Wsm-Work-Code
075800         when "STCG"
075900              add  Cg-Amount to Wsa-Cg-Stcg-111a
076000         when "LTCG"
076100              add  Cg-Amount to Wsa-Cg-Ltcg-112a
076200         when "SPEC"
076300              add  Cg-Amount to Wsa-Cg-Speculative
076400         when "NSPC"
076500              add  Cg-Amount to Wsa-Cg-Non-Speculative
076600         when other
076700              add  Cg-Amount to Wsa-Cg-Other-Gains
076800     end-evaluate.
076900*
077000     if       Wsa-Cg-Detail-Count < Wsa-Cg-Detail-Max
077100              add  1 to Wsa-Cg-Detail-Count
077200              set  Wsa-Cg-Detail-Ix to Wsa-Cg-Detail-Count
077300              move Cg-Type to
077400                  Wsa-Cg-Det-Type (Wsa-Cg-Detail-Ix)
077500              move Wsm-Work-Label to
077600                  Wsa-Cg-Det-Mapped (Wsa-Cg-Detail-Ix)
077700              move Cg-Amount to
077800                  Wsa-Cg-Det-Amt (Wsa-Cg-Detail-Ix)
077900              move Cg-Description to
078000                  Wsa-Cg-Det-Desc (Wsa-Cg-Detail-Ix)
078100     end-if.
078200*
078300 ae020-Read-Next.
078400     perform  ae010-Read-Cg thru ae010-Exit.
078500 ae020-Exit.
078600     exit.
078700*
078800 af000-Tax-Engine            section.
078900*********************************
079000*   Old regime slab computation, FY 2023-24, individual return.
079100*
079200     perform  af010-Chapter-Vi-Total     thru af010-Exit.
079300     perform  af020-Gross-Total-Income   thru af020-Exit.
079400     perform  af030-Special-Rate-Income  thru af030-Exit.
079500     perform  af040-Total-Income         thru af040-Exit.
079600     move     zero to Wst-Band-Lower Wst-Slab-Tax-Gross.
079700     perform  af060-Compute-Slab-Tax thru af060-Exit
079800              varying Wst-Band-Ix from 1 by 1
079900              until Wst-Band-Ix > 4.
080000     perform  af070-Rebate-87a           thru af070-Exit.
080100     perform  af080-Special-Rate-Tax     thru af080-Exit.
080200     perform  af090-Cess-And-Payable     thru af090-Exit.
080300 af000-Exit.
080400     exit.
080500*
080600 af010-Chapter-Vi-Total.
080700*            Chapter VI-A total = sum of Form16 deduction
080800*            sections plus sum of Tis-reported deduction
080900*            sections, Chapter VI-A of the Act.
081000*
081100     move     zero to Wst-Chapter-Vi-Total Ws-Ix.
081200     if       Wsa-F16-Ded-Count not = zero
081300              perform af012-Add-F16-Ded-Section
081400                      thru af012-Exit
081500                      varying Ws-Ix from 1 by 1
081600                      until Ws-Ix > Wsa-F16-Ded-Count
081700     end-if.
081800     move     zero to Ws-Ix.
081900     if       Wsa-Tis-Ded-Count not = zero
082000              perform af014-Add-Tis-Ded-Section
082100                      thru af014-Exit
082200                      varying Ws-Ix from 1 by 1
082300                      until Ws-Ix > Wsa-Tis-Ded-Count
082400     end-if.
082500 af010-Exit.
082600     exit.
082700*
082800 af012-Add-F16-Ded-Section.
082900     add      Wsa-F16-Ded-Amt (Ws-Ix) to Wst-Chapter-Vi-Total.
083000 af012-Exit.
083100     exit.
083200*
083300 af014-Add-Tis-Ded-Section.
083400     add      Wsa-Tis-Ded-Amt (Ws-Ix) to Wst-Chapter-Vi-Total.
083500 af014-Exit.
083600     exit.
083700*
083800 af020-Gross-Total-Income.
083900*            Salary income (net of exempt allowances and the
084000*            standard deduction), plus other income declared
084100*            to the employer, plus the Ais/Tis income totals,
084200*            plus non-speculative and other capital gains
084300*            (the slab-rate gains only - special-rate gains
084400*            are kept apart until Af080).
084500*
084600     compute  Wsa-F16-Salary-Income =
084700              Wsa-F16-Gross-Salary - Wsa-F16-Exempt-Allow
084800              - Wsa-F16-Std-Deduction - Wsa-F16-Prof-Tax.
084900     compute  Wst-Gross-Total-Income =
085000              Wsa-F16-Salary-Income + Wsa-F16-Other-Inc-Decl
085100              + Wsa-Ais-Total-All + Wsa-Tis-Total-All
085200              + Wsa-Cg-Speculative + Wsa-Cg-Non-Speculative
085300              + Wsa-Cg-Other-Gains.
085400 af020-Exit.
085500     exit.
085600*
085700 af030-Special-Rate-Income.
085800*            Short and long term capital gains taxed at the
085900*            special rates (111A / 112A) are carried apart
086000*            from the slab computation - a broker's P&L run
086100*            can come back negative on either line, so both
086200*            are floored at zero here.  The Ltcg exemption is
086300*            NOT taken off this figure - it belongs to the
086400*            tax computation in Af080 only, else Total Income
086500*            and the 87A test in Af070 come out short.
086600*
086700     move     Wsa-Cg-Stcg-111a to Wst-Stcg.
086800     if       Wst-Stcg < zero
086900              move zero to Wst-Stcg
087000     end-if.
087100     move     Wsa-Cg-Ltcg-112a to Wst-Ltcg.
087200     if       Wst-Ltcg < zero
087300              move zero to Wst-Ltcg
087400     end-if.
087500 af030-Exit.
087600     exit.
087700*
087800 af040-Total-Income.
087900*            Total income = gross total income, less Chapter
088000*            VI-A deductions, plus the special-rate gains
088100*            (which are added back for the summary "Total
088200*            Income" figure but taxed separately in Af080).
088300*
088400     compute  Wst-Total-Income =
088500              Wst-Gross-Total-Income - Wst-Chapter-Vi-Total
088600              + Wst-Stcg + Wst-Ltcg.
088700     if       Wst-Total-Income < zero
088800              move zero to Wst-Total-Income
088900     end-if.
089000     compute  Wst-Slab-Income =
089100              Wst-Total-Income - Wst-Stcg - Wst-Ltcg.
089200     if       Wst-Slab-Income < zero
089300              move zero to Wst-Slab-Income
089400     end-if.
089500 af040-Exit.
089600     exit.
089700*
089800 af060-Compute-Slab-Tax.
089900*            Walks the 4-band Wst-Slab-Table, taxing only the
090000*            width of slab income that falls in the current
090100*            band, accumulating the gross slab tax.  Called
090200*            by Af000 varying Wst-Band-Ix over the table -
090300*            Wst-Band-Lower carries forward across calls.
090400*
090500     if       Wst-Slab-Income > Wst-Band-Lower
090600              if   Wst-Slab-Income > Wst-Band-Upper (Wst-Band-Ix)
090700                   compute Wst-Band-Width =
090800                           Wst-Band-Upper (Wst-Band-Ix)
090900                           - Wst-Band-Lower
091000              else
091100                   compute Wst-Band-Width =
091200                           Wst-Slab-Income - Wst-Band-Lower
091300              end-if
091400              compute Wst-Band-Tax rounded =
091500                      Wst-Band-Width * Wst-Band-Rate (Wst-Band-Ix)
091600                      / 100
091700              add     Wst-Band-Tax to Wst-Slab-Tax-Gross
091800     end-if.
091900     move     Wst-Band-Upper (Wst-Band-Ix) to Wst-Band-Lower.
092000 af060-Exit.
092100     exit.
092200*
092300 af070-Rebate-87a.
092400*            Rebate under section 87A - full slab tax rebated,
092500*            capped at Wst-Rebate-Max, where total income does
092600*            not exceed the statutory ceiling.
092700*
092800     move     zero to Wst-Rebate-87a.
092900     if       Wst-Total-Income not > Wst-Rebate-Ceiling
093000              if   Wst-Slab-Tax-Gross > Wst-Rebate-Max
093100                   move Wst-Rebate-Max to Wst-Rebate-87a
093200              else
093300                   move Wst-Slab-Tax-Gross to Wst-Rebate-87a
093400              end-if
093500     end-if.
093600     compute  Wst-Slab-Tax-Net =
093700              Wst-Slab-Tax-Gross - Wst-Rebate-87a.
093800 af070-Exit.
093900     exit.
094000*
094100 af080-Special-Rate-Tax.
094200*            Stcg (111A) at Wst-Stcg-Rate on the full gain,
094300*            Ltcg (112A) at Wst-Ltcg-Rate on the gain less the
094400*            statutory exemption only (Wst-Ltcg itself stays
094500*            the raw, floored figure for Total Income and the
094600*            summary report) - both rounded to the nearest
094700*            paisa.
094800*
094900     compute  Wst-Stcg-Tax rounded =
095000              Wst-Stcg * Wst-Stcg-Rate / 100.
095100     compute  Wst-Ltcg-Tax-Base = Wst-Ltcg - Wst-Ltcg-Exemption.
095200     if       Wst-Ltcg-Tax-Base < zero
095300              move zero to Wst-Ltcg-Tax-Base
095400     end-if.
095500     compute  Wst-Ltcg-Tax rounded =
095600              Wst-Ltcg-Tax-Base * Wst-Ltcg-Rate / 100.
095700     compute  Wst-Tax-Before-Cess =
095800              Wst-Slab-Tax-Net + Wst-Stcg-Tax + Wst-Ltcg-Tax.
095900 af080-Exit.
096000     exit.
096100*
096200 af090-Cess-And-Payable.
096300*            Health & Education Cess on tax before cess, then
096400*            tax payable, Tds/advance-tax total, and the net
096500*            payable / refund figure closing off the run.
096600*
096700     compute  Wst-Cess rounded =
096800              Wst-Tax-Before-Cess * Wst-Cess-Rate / 100.
096900     compute  Wst-Tax-Payable = Wst-Tax-Before-Cess + Wst-Cess.
097000     compute  Wst-Tds-Total = Wsa-F16-Tds + Wsa-Tis-Tax-Paid.
097100     compute  Wst-Net-Payable = Wst-Tax-Payable - Wst-Tds-Total.
097200 af090-Exit.
097300     exit.
097400*
097500 ag000-Summary-Writer        section.
097600*********************************
097700*
097800     move     zero to Ws-Ix.
097900     if       Wsa-F16-Ded-Count > 1
098000              perform ag012-Sort-F16-Ded thru ag012-Exit
098100                      varying Ws-Ix from 1 by 1
098200                      until Ws-Ix > Wsa-F16-Ded-Count
098300     end-if.
098400     if       Wsa-F16-Extras-Count > 1
098500              perform ag014-Sort-F16-Extras thru ag014-Exit
098600                      varying Ws-Ix from 1 by 1
098700                      until Ws-Ix > Wsa-F16-Extras-Count
098800     end-if.
098900     if       Wsa-Tis-Ded-Count > 1
099000              perform ag016-Sort-Tis-Ded thru ag016-Exit
099100                      varying Ws-Ix from 1 by 1
099200                      until Ws-Ix > Wsa-Tis-Ded-Count
099300     end-if.
099400*
099500     move     Ws-Financial-Year to Wsr-Fy-Text.
099600     initiate Itr-Summary-Report.
099700     perform  ag020-Write-Summary-Lines thru ag020-Exit.
099800     if       Wsa-Rows-Used not = zero
099900              perform ag025-Write-F16-Salary thru ag025-Exit
100000     end-if.
100100     if       Wsa-F16-Ded-Count not = zero
100200              perform ag030-Write-F16-Ded thru ag030-Exit
100300                      varying Wsa-F16-Ded-Ix from 1 by 1
100400                      until Wsa-F16-Ded-Ix > Wsa-F16-Ded-Count
100500     end-if.
100600     if       Wsa-F16-Extras-Count not = zero
100700              perform ag040-Write-F16-Extras thru ag040-Exit
100800                      varying Wsa-F16-Extras-Ix from 1 by 1
100900                      until Wsa-F16-Extras-Ix > Wsa-F16-Extras-Count
101000     end-if.
101100     if       Wsa-Ais-Detail-Count not = zero
101200              perform ag050-Write-Ais-Detail thru ag050-Exit
101300                      varying Wsa-Ais-Detail-Ix from 1 by 1
101400                      until Wsa-Ais-Detail-Ix > Wsa-Ais-Detail-Count
101500     end-if.
101600     if       Wsa-Tis-Detail-Count not = zero
101700              perform ag060-Write-Tis-Detail thru ag060-Exit
101800                      varying Wsa-Tis-Detail-Ix from 1 by 1
101900                      until Wsa-Tis-Detail-Ix > Wsa-Tis-Detail-Count
102000     end-if.
102100     if       Wsa-Tis-Ded-Count not = zero
102200              perform ag070-Write-Tis-Ded thru ag070-Exit
102300                      varying Wsa-Tis-Ded-Ix from 1 by 1
102400                      until Wsa-Tis-Ded-Ix > Wsa-Tis-Ded-Count
102500     end-if.
102600     if       Wsa-Cg-Detail-Count not = zero
102700              perform ag080-Write-Cg-Detail thru ag080-Exit
102800                      varying Wsa-Cg-Detail-Ix from 1 by 1
102900                      until Wsa-Cg-Detail-Ix > Wsa-Cg-Detail-Count
103000     end-if.
103100     terminate Itr-Summary-Report.
103200 ag000-Exit.
103300     exit.
103400*
103500 ag012-Sort-F16-Ded.
103600*            Bubble pass over the Chapter VI-A section table -
103700*            small (max 50), one full n-1 pass per call is
103800*            plenty; Ws-Swap-Sw stops early once settled.
103900*
104000     move     "N" to Ws-Swap-Sw.
104100     perform  ag013-Ded-Bubble-Pass thru ag013-Exit
104200              varying Ws-Ix2 from 1 by 1
104300              until Ws-Ix2 > Wsa-F16-Ded-Count - 1.
104400 ag012-Exit.
104500     exit.
104600*
104700 ag013-Ded-Bubble-Pass.
104800     if       Wsa-F16-Ded-Key (Ws-Ix2) >
104900              Wsa-F16-Ded-Key (Ws-Ix2 + 1)
105000              move Wsa-F16-Ded-Entry (Ws-Ix2)     to Wsa-Swap-Entry
105100              move Wsa-F16-Ded-Entry (Ws-Ix2 + 1) to
105200                   Wsa-F16-Ded-Entry (Ws-Ix2)
105300              move Wsa-Swap-Entry                  to
105400                   Wsa-F16-Ded-Entry (Ws-Ix2 + 1)
105500     end-if.
105600 ag013-Exit.
105700     exit.
105800*
105900 ag014-Sort-F16-Extras.
106000     move     "N" to Ws-Swap-Sw.
106100     perform  ag015-Extras-Bubble-Pass thru ag015-Exit
106200              varying Ws-Ix2 from 1 by 1
106300              until Ws-Ix2 > Wsa-F16-Extras-Count - 1.
106400 ag014-Exit.
106500     exit.
106600*
106700 ag015-Extras-Bubble-Pass.
106800     if       Wsa-F16-Extras-Key (Ws-Ix2) >
106900              Wsa-F16-Extras-Key (Ws-Ix2 + 1)
107000              move Wsa-F16-Extras-Entry (Ws-Ix2)     to
107100                   Wsa-Swap-Entry
107200              move Wsa-F16-Extras-Entry (Ws-Ix2 + 1) to
107300                   Wsa-F16-Extras-Entry (Ws-Ix2)
107400              move Wsa-Swap-Entry                     to
107500                   Wsa-F16-Extras-Entry (Ws-Ix2 + 1)
107600     end-if.
107700 ag015-Exit.
107800     exit.
107900*
108000 ag016-Sort-Tis-Ded.
108100     move     "N" to Ws-Swap-Sw.
108200     perform  ag017-Tis-Ded-Bubble-Pass thru ag017-Exit
108300              varying Ws-Ix2 from 1 by 1
108400              until Ws-Ix2 > Wsa-Tis-Ded-Count - 1.
108500 ag016-Exit.
108600     exit.
108700*
108800 ag017-Tis-Ded-Bubble-Pass.
108900     if       Wsa-Tis-Ded-Key (Ws-Ix2) >
109000              Wsa-Tis-Ded-Key (Ws-Ix2 + 1)
109100              move Wsa-Tis-Ded-Entry (Ws-Ix2)     to Wsa-Swap-Entry
109200              move Wsa-Tis-Ded-Entry (Ws-Ix2 + 1) to
109300                   Wsa-Tis-Ded-Entry (Ws-Ix2)
109400              move Wsa-Swap-Entry                  to
109500                   Wsa-Tis-Ded-Entry (Ws-Ix2 + 1)
109600     end-if.
109700 ag017-Exit.
109800     exit.
109900*
110000 ag020-Write-Summary-Lines.
110100*            The 18 summary metrics, in the fixed order the
110200*            department's ITR-2 utility expects for manual
110300*            keying.
110400*
110500     move     "Salary Income"                    to Wsr-Sum-Metric.
110600     move     Wsa-F16-Salary-Income               to Wsr-Sum-Amount.
110700     generate Itr-Rpt-Summary-Line.
110800     move     "Other Income Declared to Employer" to Wsr-Sum-Metric.
110900     move     Wsa-F16-Other-Inc-Decl              to Wsr-Sum-Amount.
111000     generate Itr-Rpt-Summary-Line.
111100     move     "AIS Income (Total)"                to Wsr-Sum-Metric.
111200     move     Wsa-Ais-Total-All                   to Wsr-Sum-Amount.
111300     generate Itr-Rpt-Summary-Line.
111400     move     "TIS Income (Total)"                to Wsr-Sum-Metric.
111500     move     Wsa-Tis-Total-All                   to Wsr-Sum-Amount.
111600     generate Itr-Rpt-Summary-Line.
111700     move     "Speculative Income"                to Wsr-Sum-Metric.
111800     move     Wsa-Cg-Speculative                  to Wsr-Sum-Amount.
111900     generate Itr-Rpt-Summary-Line.
112000     move     "Non-Speculative Business Income"   to Wsr-Sum-Metric.
112100     move     Wsa-Cg-Non-Speculative               to Wsr-Sum-Amount.
112200     generate Itr-Rpt-Summary-Line.
112300     move     "STCG (111A)"                       to Wsr-Sum-Metric.
112400     move     Wst-Stcg                             to Wsr-Sum-Amount.
112500     generate Itr-Rpt-Summary-Line.
112600     move     "LTCG (112A)"                       to Wsr-Sum-Metric.
112700     move     Wst-Ltcg                             to Wsr-Sum-Amount.
112800     generate Itr-Rpt-Summary-Line.
112900     move     "Other Capital Gains"               to Wsr-Sum-Metric.
113000     move     Wsa-Cg-Other-Gains                   to Wsr-Sum-Amount.
113100     generate Itr-Rpt-Summary-Line.
113200     move     "Chapter VI Deductions (Form 16)"   to Wsr-Sum-Metric.
113300     compute  Wsr-Sum-Amount rounded = zero.
113400     perform  ag022-Sum-F16-Ded thru ag022-Exit
113500              varying Ws-Ix from 1 by 1
113600              until Ws-Ix > Wsa-F16-Ded-Count.
113700     generate Itr-Rpt-Summary-Line.
113800     move     "Chapter VI Deductions (TIS)"       to Wsr-Sum-Metric.
113900     move     zero to Wsr-Sum-Amount.
114000     perform  ag024-Sum-Tis-Ded thru ag024-Exit
114100              varying Ws-Ix from 1 by 1
114200              until Ws-Ix > Wsa-Tis-Ded-Count.
114300     generate Itr-Rpt-Summary-Line.
114400     move     "Total Income (Post Deductions)"    to Wsr-Sum-Metric.
114500     move     Wst-Total-Income                    to Wsr-Sum-Amount.
114600     generate Itr-Rpt-Summary-Line.
114700     move     "Tax Before Cess"                   to Wsr-Sum-Metric.
114800     move     Wst-Tax-Before-Cess                 to Wsr-Sum-Amount.
114900     generate Itr-Rpt-Summary-Line.
115000     move     "Health & Education Cess"           to Wsr-Sum-Metric.
115100     move     Wst-Cess                             to Wsr-Sum-Amount.
115200     generate Itr-Rpt-Summary-Line.
115300     move     "Total Tax Payable"                 to Wsr-Sum-Metric.
115400     move     Wst-Tax-Payable                     to Wsr-Sum-Amount.
115500     generate Itr-Rpt-Summary-Line.
115600     move     "TDS + Advance Tax"                 to Wsr-Sum-Metric.
115700     move     Wst-Tds-Total                        to Wsr-Sum-Amount.
115800     generate Itr-Rpt-Summary-Line.
115900     move     "Rebate u/s 87A"                    to Wsr-Sum-Metric.
116000     move     Wst-Rebate-87a                       to Wsr-Sum-Amount.
116100     generate Itr-Rpt-Summary-Line.
116200     move     "Net Tax Payable/Refund"            to Wsr-Sum-Metric.
116300     move     Wst-Net-Payable                     to Wsr-Sum-Amount.
116400     generate Itr-Rpt-Summary-Line.
116500 ag020-Exit.
116600     exit.
116700*
116800 ag022-Sum-F16-Ded.
116900     add      Wsa-F16-Ded-Amt (Ws-Ix) to Wsr-Sum-Amount.
117000 ag022-Exit.
117100     exit.
117200*
117300 ag024-Sum-Tis-Ded.
117400     add      Wsa-Tis-Ded-Amt (Ws-Ix) to Wsr-Sum-Amount.
117500 ag024-Exit.
117600     exit.
117700*
117800 ag025-Write-F16-Salary.
117900*            Echoes the six mapped Form 16 salary components
118000*            behind the derived Salary Income summary line, so
118100*            the figure can be traced back to source on query.
118200*
118300     move     "Form 16 - Salary Components"    to Wsr-Subhead-Text.
118400     generate Itr-Rpt-Subhead-Line.
118500     move     "Gross Salary"                   to Wsr-Echo-Key.
118600     move     spaces                            to Wsr-Echo-Mapped.
118700     move     Wsa-F16-Gross-Salary              to Wsr-Echo-Amount.
118800     generate Itr-Rpt-Echo-Line.
118900     move     "Exempt Allowances"              to Wsr-Echo-Key.
119000     move     Wsa-F16-Exempt-Allow              to Wsr-Echo-Amount.
119100     generate Itr-Rpt-Echo-Line.
119200     move     "Standard Deduction"             to Wsr-Echo-Key.
119300     move     Wsa-F16-Std-Deduction             to Wsr-Echo-Amount.
119400     generate Itr-Rpt-Echo-Line.
119500     move     "Professional Tax"               to Wsr-Echo-Key.
119600     move     Wsa-F16-Prof-Tax                  to Wsr-Echo-Amount.
119700     generate Itr-Rpt-Echo-Line.
119800     move     "Other Income Declared"          to Wsr-Echo-Key.
119900     move     Wsa-F16-Other-Inc-Decl            to Wsr-Echo-Amount.
120000     generate Itr-Rpt-Echo-Line.
120100     move     "TDS"                            to Wsr-Echo-Key.
120200     move     Wsa-F16-Tds                       to Wsr-Echo-Amount.
120300     generate Itr-Rpt-Echo-Line.
120400 ag025-Exit.
120500     exit.
120600*
120700 ag030-Write-F16-Ded.
120800*
120900     if       Wsa-F16-Ded-Ix = 1
121000              move "Form 16 - Chapter VI-A Deductions By Section"
121100                   to Wsr-Subhead-Text
121200              generate Itr-Rpt-Subhead-Line
121300     end-if.
121400     move     Wsa-F16-Ded-Key (Wsa-F16-Ded-Ix) to Wsr-Echo-Key.
121500     move     spaces                            to Wsr-Echo-Mapped.
121600     move     Wsa-F16-Ded-Amt (Wsa-F16-Ded-Ix) to Wsr-Echo-Amount.
121700     generate Itr-Rpt-Echo-Line.
121800 ag030-Exit.
121900     exit.
122000*
122100 ag040-Write-F16-Extras.
122200*
122300     if       Wsa-F16-Extras-Ix = 1
122400              move "Form 16 - Other Reported Items (Extras)"
122500                   to Wsr-Subhead-Text
122600              generate Itr-Rpt-Subhead-Line
122700     end-if.
122800     move     Wsa-F16-Extras-Key (Wsa-F16-Extras-Ix)
122900                                        to Wsr-Echo-Key.
123000     move     spaces                            to Wsr-Echo-Mapped.
123100     move     Wsa-F16-Extras-Amt (Wsa-F16-Extras-Ix)
123200                                        to Wsr-Echo-Amount.
123300     generate Itr-Rpt-Echo-Line.
123400 ag040-Exit.
123500     exit.
123600*
123700 ag050-Write-Ais-Detail.
123800*
123900     if       Wsa-Ais-Detail-Ix = 1
124000              move "AIS - Income Detail"     to Wsr-Subhead-Text
124100              generate Itr-Rpt-Subhead-Line
124200     end-if.
124300     move     Wsa-Ais-Det-Category (Wsa-Ais-Detail-Ix)
124400                                        to Wsr-Echo-Key.
124500     move     Wsa-Ais-Det-Mapped (Wsa-Ais-Detail-Ix)
124600                                        to Wsr-Echo-Mapped.
124700     move     Wsa-Ais-Det-Amt (Wsa-Ais-Detail-Ix)
124800                                        to Wsr-Echo-Amount.
124900     generate Itr-Rpt-Echo-Line.
125000 ag050-Exit.
125100     exit.
125200*
125300 ag060-Write-Tis-Detail.
125400*
125500     if       Wsa-Tis-Detail-Ix = 1
125600              move "TIS - Income Detail (IGNORED = Not Classified)"
125700                   to Wsr-Subhead-Text
125800              generate Itr-Rpt-Subhead-Line
125900     end-if.
126000     move     Wsa-Tis-Det-Category (Wsa-Tis-Detail-Ix)
126100                                        to Wsr-Echo-Key.
126200     if       Wsa-Tis-Det-Flag (Wsa-Tis-Detail-Ix) = "IGNORED"
126300              move Wsa-Tis-Det-Flag (Wsa-Tis-Detail-Ix)
126400                                        to Wsr-Echo-Mapped
126500     else
126600              move Wsa-Tis-Det-Mapped (Wsa-Tis-Detail-Ix)
126700                                        to Wsr-Echo-Mapped
126800     end-if.
126900     move     Wsa-Tis-Det-Amt (Wsa-Tis-Detail-Ix)
127000                                        to Wsr-Echo-Amount.
127100     generate Itr-Rpt-Echo-Line.
127200 ag060-Exit.
127300     exit.
127400*
127500 ag070-Write-Tis-Ded.
127600*
127700     if       Wsa-Tis-Ded-Ix = 1
127800              move "TIS - Reported Deductions By Section"
127900                   to Wsr-Subhead-Text
128000              generate Itr-Rpt-Subhead-Line
128100     end-if.
128200     move     Wsa-Tis-Ded-Key (Wsa-Tis-Ded-Ix) to Wsr-Echo-Key.
128300     move     spaces                            to Wsr-Echo-Mapped.
128400     move     Wsa-Tis-Ded-Amt (Wsa-Tis-Ded-Ix) to Wsr-Echo-Amount.
128500     generate Itr-Rpt-Echo-Line.
128600 ag070-Exit.
128700     exit.
128800*
128900 ag080-Write-Cg-Detail.
129000*
129100     if       Wsa-Cg-Detail-Ix = 1
129200              move "Broker Cap-Gains - Detail"  to Wsr-Subhead-Text
129300              generate Itr-Rpt-Subhead-Line
129400     end-if.
129500     move     Wsa-Cg-Det-Type (Wsa-Cg-Detail-Ix) to Wsr-Echo-Key.
129600     move     Wsa-Cg-Det-Mapped (Wsa-Cg-Detail-Ix)
129700                                        to Wsr-Echo-Mapped.
129800     move     Wsa-Cg-Det-Amt (Wsa-Cg-Detail-Ix)  to Wsr-Echo-Amount.
129900     generate Itr-Rpt-Echo-Line.
130000 ag080-Exit.
130100     exit.
130200*
130300 zz010-Slug-Text.
130400*            Normalises Wsa-Slug-Text into Wsa-Slug-Result -
130500*            lower case, non alphanumeric runs collapsed to a
130600*            single underscore, no leading or trailing
130700*            underscore.  House rule: no intrinsic Functions,
130800*            reference modification and Inspect only.
130900*
131000     move     spaces to Wsa-Slug-Result.
131100     move     zero   to Wsa-Slug-Out-Len Wsa-Slug-Last-Under.
131200     inspect  Wsa-Slug-Text
131300              converting
131400              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
131500              to
131600              "abcdefghijklmnopqrstuvwxyz".
131700     perform  zz012-Slug-One-Char thru zz012-Exit
131800              varying Wsa-Slug-Ix from 1 by 1
131900              until Wsa-Slug-Ix > 40.
132000     if       Wsa-Slug-Out-Len not = zero
132100              and Wsa-Slug-Result (Wsa-Slug-Out-Len:1) = "_"
132200              subtract 1 from Wsa-Slug-Out-Len
132300              move   space to Wsa-Slug-Result (Wsa-Slug-Out-Len + 1:1)
132400     end-if.
132500 zz010-Exit.
132600     exit.
132700*
132800 zz012-Slug-One-Char.
132900*
133000     move     Wsa-Slug-Text (Wsa-Slug-Ix:1) to Wsa-Slug-Char.
133100     if       (Wsa-Slug-Char is alphabetic-lower)
133200              or (Wsa-Slug-Char is numeric-char)
133300              add  1 to Wsa-Slug-Out-Len
133400              move Wsa-Slug-Char to
133500                   Wsa-Slug-Result (Wsa-Slug-Out-Len:1)
133600              move zero to Wsa-Slug-Last-Under
133700     else
133800              if   Wsa-Slug-Out-Len not = zero
133900                   and Wsa-Slug-Last-Under = zero
134000                   add  1 to Wsa-Slug-Out-Len
134100                   move "_" to
134200                        Wsa-Slug-Result (Wsa-Slug-Out-Len:1)
134300                   move 1 to Wsa-Slug-Last-Under
134400              end-if
134500     end-if.
134600 zz012-Exit.
134700     exit.
134800*
134900 zz020-Lookup-Form16-Map.
135000*
135100     set      Wsm-Not-Found to true.
135200     set      Wsm-F16-Ix to 1.
135300     search   Wsm-Form16-Entry
135400              at end set Wsm-Not-Found to true
135500              when Wsm-F16-Slug (Wsm-F16-Ix) = Wsm-Work-Slug
135600                   set Wsm-Found to true
135700                   move Wsm-F16-Code (Wsm-F16-Ix) to Wsm-Work-Code
135800     end-search.
135900 zz020-Exit.
136000     exit.
136100*
136200 zz030-Lookup-Income-Map.
136300*
136400     set      Wsm-Not-Found to true.
136500     move     "OTHR" to Wsm-Work-Code.
136600     set      Wsm-Inc-Ix to 1.
136700     search   Wsm-Income-Entry
136800              at end continue
136900              when Wsm-Inc-Slug (Wsm-Inc-Ix) = Wsm-Work-Slug
137000                   set Wsm-Found to true
137100                   move Wsm-Inc-Code (Wsm-Inc-Ix) to Wsm-Work-Code
137200     end-search.
137300 zz030-Exit.
137400     exit.
137500*
137600 zz035-Income-Code-To-Label.
137700*
137800     evaluate Wsm-Work-Code
137900         when "INT"    move "Interest"     to Wsm-Work-Label
138000         when "DIVD"   move "Dividend"     to Wsm-Work-Label
138100         when "RENT"   move "Rental"       to Wsm-Work-Label
138200         when other    move "Other"        to Wsm-Work-Label
138300     end-evaluate.
138400 zz035-Exit.
138500     exit.
138600*
138700 zz036-Cg-Code-To-Label.
138800*
138900     evaluate Wsm-Work-Code
139000         when "STCG" move "STCG-111A"              to
139100                          Wsm-Work-Label
139200         when "LTCG" move "LTCG-112A"              to
139300                          Wsm-Work-Label
139400         when "SPEC" move "Speculative Income"     to
139500                          Wsm-Work-Label
139600         when "NSPC" move "Non-Speculative Income" to
139700                          Wsm-Work-Label
139800         when other  move "Other Gains"            to
139900                          Wsm-Work-Label
140000     end-evaluate.
140100 zz036-Exit.
140200     exit.
140300*
140400 zz040-Lookup-Capgains-Map.
140500*
140600     set      Wsm-Not-Found to true.
140700     move     "OTHR" to Wsm-Work-Code.
140800     set      Wsm-Cg-Ix to 1.
140900     search   Wsm-Cg-Entry
141000              at end continue
141100              when Wsm-Cg-Slug (Wsm-Cg-Ix) = Wsm-Work-Slug
141200                   set Wsm-Found to true
141300                   move Wsm-Cg-Code (Wsm-Cg-Ix) to Wsm-Work-Code
141400     end-search.
141500 zz040-Exit.
141600     exit.
141700*
141800 zz050-Add-F16-Ded-Total.
141900*            Adds F16-Amount into the Chapter VI-A section
142000*            table entry keyed by Wsm-Work-Slug, appending a
142100*            new entry if the section has not been seen
142200*            before.  Bounded at 50 - a run needing more
142300*            sections than that is not this office's client.
142400*
142500     move     "N" to Ws-Swap-Sw.
142600     if       Wsa-F16-Ded-Count not = zero
142700              perform zz052-Find-F16-Ded thru zz052-Exit
142800                      varying Ws-Ix from 1 by 1
142900                      until Ws-Ix > Wsa-F16-Ded-Count
143000                      or Ws-Swap-Made
143100     end-if.
143200     if       not Ws-Swap-Made
143300              and Wsa-F16-Ded-Count < 50
143400              add  1 to Wsa-F16-Ded-Count
143500              move Wsm-Work-Slug to
143600                   Wsa-F16-Ded-Key (Wsa-F16-Ded-Count)
143700              move F16-Amount to
143800                   Wsa-F16-Ded-Amt (Wsa-F16-Ded-Count)
143900     end-if.
144000 zz050-Exit.
144100     exit.
144200*
144300 zz052-Find-F16-Ded.
144400     if       Wsa-F16-Ded-Key (Ws-Ix) = Wsm-Work-Slug
144500              add  F16-Amount to Wsa-F16-Ded-Amt (Ws-Ix)
144600              set  Ws-Swap-Made to true
144700     end-if.
144800 zz052-Exit.
144900     exit.
145000*
145100 zz051-Add-F16-Extras-Total.
145200*            Same accumulate-or-append rule as Zz050, against
145300*            the Extras (reported-only) table.
145400*
145500     move     "N" to Ws-Swap-Sw.
145600     if       Wsa-F16-Extras-Count not = zero
145700              perform zz053-Find-F16-Extras thru zz053-Exit
145800                      varying Ws-Ix from 1 by 1
145900                      until Ws-Ix > Wsa-F16-Extras-Count
146000                      or Ws-Swap-Made
146100     end-if.
146200     if       not Ws-Swap-Made
146300              and Wsa-F16-Extras-Count < 50
146400              add  1 to Wsa-F16-Extras-Count
146500              move Wsm-Work-Slug to
146600                   Wsa-F16-Extras-Key (Wsa-F16-Extras-Count)
146700              move F16-Amount to
146800                   Wsa-F16-Extras-Amt (Wsa-F16-Extras-Count)
146900     end-if.
147000 zz051-Exit.
147100     exit.
147200*
147300 zz053-Find-F16-Extras.
147400     if       Wsa-F16-Extras-Key (Ws-Ix) = Wsm-Work-Slug
147500              add  F16-Amount to Wsa-F16-Extras-Amt (Ws-Ix)
147600              set  Ws-Swap-Made to true
147700     end-if.
147800 zz053-Exit.
147900     exit.
148000*
148100 zz054-Add-Tis-Ded-Total          section.
148200*            Same accumulate-or-append rule, keyed on
148300*            Wsa-Section-Key (built by Ad020 - either the
148400*            compressed category text or literal "DEDUCTION"),
148500*            against the Tis deduction table.
148600*
148700     move     "N" to Ws-Swap-Sw.
148800     if       Wsa-Tis-Ded-Count not = zero
148900              perform zz055-Find-Tis-Ded thru zz055-Exit
149000                      varying Ws-Ix from 1 by 1
149100                      until Ws-Ix > Wsa-Tis-Ded-Count
149200                      or Ws-Swap-Made
149300     end-if.
149400     if       not Ws-Swap-Made
149500              and Wsa-Tis-Ded-Count < 50
149600              add  1 to Wsa-Tis-Ded-Count
149700              move Wsa-Section-Key to
149800                   Wsa-Tis-Ded-Key (Wsa-Tis-Ded-Count)
149900              move Tis-Amount to
150000                   Wsa-Tis-Ded-Amt (Wsa-Tis-Ded-Count)
150100     end-if.
150200 zz054-Exit.
150300     exit.
150400*
150500 zz055-Find-Tis-Ded.
150600     if       Wsa-Tis-Ded-Key (Ws-Ix) = Wsa-Section-Key
150700              add  Tis-Amount to Wsa-Tis-Ded-Amt (Ws-Ix)
150800              set  Ws-Swap-Made to true
150900     end-if.
151000 zz055-Exit.
151100     exit.
151200*
151300 zz070-Uppercase-Compress.
151400*            Wsa-Compress-Text (an original TIS/Form-16 section
151500*            heading) upper-cased and stripped of embedded
151600*            spaces, giving a stable table key without the
151700*            aggressive underscore-collapsing of Zz010 - this
151800*            house rule keeps figures on the printed summary
151900*            reading close to the source document.
152000*
152100     move     spaces to Wsa-Compressed-Key.
152200     move     zero   to Wsa-Compress-Out-Len.
152300     inspect  Wsa-Compress-Text
152400              converting
152500              "abcdefghijklmnopqrstuvwxyz"
152600              to
152700              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
152800     perform  zz072-Compress-One-Char thru zz072-Exit
152900              varying Wsa-Compress-Ix from 1 by 1
153000              until Wsa-Compress-Ix > 40.
153100 zz070-Exit.
153200     exit.
153300*
153400 zz072-Compress-One-Char.
153500     move     Wsa-Compress-Text (Wsa-Compress-Ix:1)
153600                                  to Wsa-Compress-Char.
153700     if       Wsa-Compress-Char not = space
153800              add  1 to Wsa-Compress-Out-Len
153900              move Wsa-Compress-Char to
154000                   Wsa-Compressed-Key (Wsa-Compress-Out-Len:1)
154100     end-if.
154200 zz072-Exit.
154300     exit.
154400*
154500 zz900-Abort-Run                  section.
154600*            Common abort trailer for a non-numeric amount
154700*            found on an otherwise usable row - Itr002/Itr003
154800*            plus the file and field name the operator needs
154900*            to trace the bad extract line.
155000*
155100     display  Itr002 Itr-Msg-Field-Name.
155200     display  "    File - " Itr-Msg-File-Name.
155300     display  Itr003.
155400     stop     run.
155500 zz900-Exit.
155600     exit.
