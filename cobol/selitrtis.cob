000100*ITR2000 Selects For TIS Taxpayer Information Summary Extract
000200* 04/08/26 vbc - Created for ITR-2 figure-prep run.
000300     select   Tis-File   assign to "TISIN"
000400              organization is line sequential
000500              file status  is Tis-Status.
