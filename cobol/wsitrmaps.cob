000100*ITR2000  Working Storage - Reader Classification Maps.
000200*            Slug (normalised) key -> mapped-category code,
000300*            one table per reader that has to classify its
000400*            free-text field names.  Tables are loaded once at
000500*            Zz005-Load-Maps and searched sequentially - small,
000600*            in memory.
000700*
000800* 04/08/26 vbc - Created for ITR-2 figure-prep run.
000900*
001000     01  Wsm-Form16-Map.
001100         05  Wsm-Form16-Entry    occurs 15
001200                                  indexed by Wsm-F16-Ix.
001300             10  Wsm-F16-Slug        pic x(40).
001400             10  Wsm-F16-Code        pic x(02).
001500*                                        GS EA SD PT OI TD
001600         05  Wsm-Form16-Max      pic 99   comp     value 15.
001700         05  filler                  pic x(01).
001800*
001900     01  Wsm-Income-Map.
002000         05  Wsm-Income-Entry    occurs 12
002100                                  indexed by Wsm-Inc-Ix.
002200             10  Wsm-Inc-Slug        pic x(40).
002300             10  Wsm-Inc-Code        pic x(04).
002400*                                        INT DIVD RENT OTHR
002500         05  Wsm-Income-Max      pic 99   comp     value 12.
002600         05  filler                  pic x(01).
002700*
002800     01  Wsm-Capgains-Map.
002900         05  Wsm-Cg-Entry        occurs 10
003000                                  indexed by Wsm-Cg-Ix.
003100             10  Wsm-Cg-Slug         pic x(40).
003200             10  Wsm-Cg-Code         pic x(04).
003300*                                        STCG LTCG SPEC NSPC
003400         05  Wsm-Capgains-Max    pic 99   comp     value 10.
003500         05  filler                  pic x(01).
003600*
003700     01  Wsm-Work-Area.
003800         05  Wsm-Work-Slug           pic x(40).
003900         05  Wsm-Work-Code           pic x(04).
004000         05  Wsm-Work-Label          pic x(25).
004100         05  Wsm-Found-Sw            pic x    value "N".
004200             88  Wsm-Found                     value "Y".
004300             88  Wsm-Not-Found                 value "N".
004400         05  filler                  pic x(01).
